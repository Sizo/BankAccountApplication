000100******************************************************************
000200* RETB14Q                                                       *
000300* PROCESO BATCH DE RETIROS DE CUENTAS DE AHORRO/CORRIENTE.      *
000400* LEE EL MAESTRO DE CUENTAS Y LAS SOLICITUDES DE RETIRO DEL     *
000500* DIA, VALIDA CADA SOLICITUD, VERIFICA FONDOS, DEBITA LA        *
000600* CUENTA, GRABA LA RESPUESTA Y EL EVENTO DE AVISO AL CLIENTE,   *
000700* REGRABA EL MAESTRO ACTUALIZADO E IMPRIME EL REPORTE DE        *
000800* CONTROL DE LA CORRIDA.                                        *
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.              RETB14Q.
001300 AUTHOR.                  L M VALDEZ.
001400 INSTALLATION.            BANCO PROVINCIAL - DEPTO DE SISTEMAS.
001500 DATE-WRITTEN.            14 MARZO 1988.
001600 DATE-COMPILED.
001700 SECURITY.                CONFIDENCIAL - USO INTERNO DEL
001800                           DEPARTAMENTO DE SISTEMAS.
001900******************************************************************
002000* HISTORIA DE CAMBIOS                                           *
002100*   FECHA       INIC  SOLICITUD  DESCRIPCION                    *
002200*   ----------  ----  ---------  ----------------------------   *
002300*   1988-03-14  LMV   ORIGINAL   PROGRAMA ORIGINAL - RETIRO      *
002400*                                DIRECTO CONTRA EL MAESTRO EN    *
002500*                                SECUENCIA, SIN TABLA EN MEMORIA *
002600*   1989-06-02  LMV   SOP-0410   SE AGREGA EL CONTEO DE          *
002700*                                SOLICITUDES RECHAZADAS POR      *
002800*                                VALIDACION (ANTES SOLO SE       *
002900*                                CONTABAN LOS DECLINADOS)        *
003000*   1991-07-22  LMV   SOP-0892   SE AGREGA EL ARCHIVO DE         *
003100*                                EVENTOS (WDEVTOUT) PARA EL      *
003200*                                AVISO AL CLIENTE - ANTES SOLO   *
003300*                                SE ESCRIBIA LA RESPUESTA        *
003400*   1993-01-11  JRV   SOP-1120   SE REEMPLAZA EL RETIRO EN       *
003500*                                SECUENCIA POR CARGA DEL         *
003600*                                MAESTRO EN TABLA (WSA-CUENTA)   *
003700*                                PORQUE LAS SOLICITUDES YA NO    *
003800*                                LLEGAN ORDENADAS POR CUENTA     *
003900*   1994-02-09  LMV   SOP-1447   SE AMPLIA EL MENSAJE DE         *
004000*                                RESPUESTA PARA EL TEXTO DE      *
004100*                                SALDO INSUFICIENTE (VER         *
004200*                                RETFDRSP)                       *
004300* 1994-11-08 LMV  SE AGREGA EL TEXTO DE SALDO INSUFICIENTE        SOP-1447
004400*   1996-08-30  LMV   SOP-1803   SE AGREGA LA SIEMBRA AUTOMATICA *
004500*                                DEL MAESTRO (1150-SEMBRAR-      *
004600*                                MAESTRO) PARA CUANDO EL ARCHIVO *
004700*                                ACCTMSTR NO EXISTE TODAVIA      *
004800*   1998-12-04  LMV   SOP-2201   REVISION DE FIN DE SIGLO (Y2K)  *
004900*                                EN COMWTIME/COMLTIME Y EN EL    *
005000*                                ENCABEZADO DEL REPORTE          *
005100* 1998-12-04 LMV  REVISION DE FECHAS PARA EL CAMBIO DE SIGLO      SOP-2201
005200*   1999-02-17  LMV   SOP-2255   PRUEBA DE REGRESION Y2K SOBRE   *
005300*                                LAS FECHAS DEL ENCABEZADO -     *
005400*                                SIN HALLAZGOS                   *
005500*   2001-09-05  RTQ   SOP-2890   SE CORRIGE EL TOTAL DE MONTO    *
005600*                                RETIRADO, QUE NO CONSIDERABA    *
005700*                                LAS SOLICITUDES DECLINADAS POR  *
005800*                                FONDOS INSUFICIENTES COMO CERO  *
005900*   2003-05-19  RTQ   SOP-3398   SE AGREGA EL CONTEO DE EVENTOS  *
006000*                                FALLIDOS (WSV-CONT-EVT-ERROR);  *
006100*                                UN ERROR AL GRABAR EL EVENTO NO *
006200*                                DEBE DETENER EL RETIRO          *
006300* 2003-05-19 RTQ  SE AGREGA EL CONTROL DE EVENTOS FALLIDOS        SOP-3398
006400*   2005-04-11  LMV   SOP-3710   SE CORRIGE 1100-LOAD-ACCOUNT-    *
006500*                                TABLE: EL MAESTRO VACIO (0 REGS) *
006600*                                NO SEMBRABA - SOLO SE DETECTABA  *
006700*                                EL CASO DE ARCHIVO AUSENTE       *
006800*   2006-10-02  RTQ   SOP-3955   SE AGREGAN LOS ITEMS DE NIVEL 77 *
006900*                                PARA LAS VARIABLES SUELTAS DE    *
007000*                                TRABAJO, SEGUN EL ESTANDAR DEL   *
007100*                                DEPARTAMENTO                     *
007200******************************************************************
007300 ENVIRONMENT DIVISION.
007400*-----------------------------------------------------------------
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER.         IBM-3090.
007700 OBJECT-COMPUTER.         IBM-3090.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000*-----------------------------------------------------------------
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT ACCOUNT-MASTER        ASSIGN TO ACCTMSTR
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS FS-ACCOUNT-MASTER.
008600*
008700     SELECT WITHDRAWAL-REQUESTS   ASSIGN TO WDRQSTIN
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS FS-WITHDRAWAL-REQ.
009000*
009100     SELECT WITHDRAWAL-RESPONSES  ASSIGN TO WDRSPOUT
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS FS-WITHDRAWAL-RSP.
009400*
009500     SELECT WITHDRAWAL-EVENTS     ASSIGN TO WDEVTOUT
009600         ORGANIZATION IS SEQUENTIAL
009700         FILE STATUS IS FS-WITHDRAWAL-EVT.
009800*
009900     SELECT RUN-REPORT            ASSIGN TO RUNRPT01
010000         ORGANIZATION IS SEQUENTIAL
010100         FILE STATUS IS FS-RUN-REPORT.
010200******************************************************************
010300 DATA DIVISION.
010400*-----------------------------------------------------------------
010500 FILE SECTION.
010600*-----------------------------------------------------------------
010700 FD  ACCOUNT-MASTER
010800     RECORD CONTAINS 28 CHARACTERS
010900     RECORDING MODE IS F.
011000     COPY RETFDACC.
011100*
011200 FD  WITHDRAWAL-REQUESTS
011300     RECORD CONTAINS 26 CHARACTERS
011400     RECORDING MODE IS F.
011500     COPY RETFDREQ.
011600*
011700 FD  WITHDRAWAL-RESPONSES
011800     RECORD CONTAINS 132 CHARACTERS
011900     RECORDING MODE IS F.
012000     COPY RETFDRSP.
012100*
012200 FD  WITHDRAWAL-EVENTS
012300     RECORD CONTAINS 176 CHARACTERS
012400     RECORDING MODE IS F.
012500     COPY RETFDEVT.
012600*
012700 FD  RUN-REPORT
012800     RECORD CONTAINS 132 CHARACTERS
012900     RECORDING MODE IS F.
013000 01  RUN-REPORT-LINE              PIC X(132).
013100*-----------------------------------------------------------------
013200 WORKING-STORAGE SECTION.
013300*-----------------------------------------------------------------
013400* ESTADOS DE ARCHIVO                                            *
013500******************************************************************
013600 01  WSF-FSTATUS.
013700     05  FS-ACCOUNT-MASTER        PIC X(02) VALUE '00'.
013800     05  FS-WITHDRAWAL-REQ        PIC X(02) VALUE '00'.
013900     05  FS-WITHDRAWAL-RSP        PIC X(02) VALUE '00'.
014000     05  FS-WITHDRAWAL-EVT        PIC X(02) VALUE '00'.
014100     05  FS-RUN-REPORT            PIC X(02) VALUE '00'.
014200******************************************************************
014300* SWITCHES Y BANDERAS                                           *
014400******************************************************************
014500 01  WSS-SWITCHES.
014600     05  WS-FIN-SOLICITUDES       PIC 9(01) VALUE 0.
014700         88  FIN-SOLICITUDES-OK             VALUE 1.
014800     05  WS-MAESTRO-PRESENTE      PIC X(01) VALUE 'S'.
014900         88  MAESTRO-AUSENTE                VALUE 'N'.
015000     05  WS-SOLICITUD-VALIDA      PIC X(01) VALUE 'S'.
015100         88  SOLICITUD-OK                   VALUE 'S'.
015200     05  WS-CUENTA-ENCONTRADA     PIC X(01) VALUE 'N'.
015300         88  CUENTA-OK                      VALUE 'S'.
015400     05  WS-FONDOS-SUFICIENTES    PIC X(01) VALUE 'N'.
015500         88  FONDOS-OK                      VALUE 'S'.
015600******************************************************************
015700* CONSTANTES                                                    *
015800******************************************************************
015900 01  WSC-CONSTANTES.
016000     05  WSC-00                   PIC 9(02) VALUE 00.
016100     05  WSC-10                   PIC 9(02) VALUE 10.
016200     05  WSC-35                   PIC 9(02) VALUE 35.
016300     05  WSC-MAX-CUENTAS          PIC 9(04) VALUE 0500.
016400******************************************************************
016500* ACUMULADORES DE LA CORRIDA                                    *
016600******************************************************************
016700 01  WSA-ACUMULADORES.
016800     05  WSV-CONT-LEIDOS          PIC 9(07) COMP VALUE ZEROS.
016900     05  WSV-CONT-EXITOSOS        PIC 9(07) COMP VALUE ZEROS.
017000     05  WSV-CONT-DECLINADOS      PIC 9(07) COMP VALUE ZEROS.
017100     05  WSV-CONT-RECHAZADOS      PIC 9(07) COMP VALUE ZEROS.
017200     05  WSV-CONT-CUENTAS         PIC 9(07) COMP VALUE ZEROS.
017300     05  WSV-CONT-EVT-ERROR       PIC 9(07) COMP VALUE ZEROS.
017400     05  WSV-TOTAL-RETIRADO       PIC S9(15)V99 VALUE ZEROS.
017500******************************************************************
017600* VARIABLES DE TRABAJO GENERALES                                *
017700******************************************************************
017800 01  WSV-VARIABLES.
017900     05  WSV-RUTINA               PIC X(18) VALUE SPACES.
018000     05  WSV-ACCION               PIC X(18) VALUE SPACES.
018100     05  WSV-FSTATUS              PIC X(02) VALUE SPACES.
018200     05  WSV-SUBCTA               PIC S9(04) COMP VALUE ZEROS.
018300     05  WSV-IDX-ENCONTRADO       PIC S9(04) COMP VALUE ZEROS.
018400     05  WSV-RESULTADO            PIC X(09) VALUE SPACES.
018500         88  WSV-RES-EXITOSO                VALUE 'EXITOSO'.
018600         88  WSV-RES-DECLINADO               VALUE 'DECLINADO'.
018700         88  WSV-RES-RECHAZADO               VALUE 'RECHAZADO'.
018800     05  WSV-MENSAJE-VALIDACION   PIC X(40) VALUE SPACES.
018900******************************************************************
019000* TABLA DEL MAESTRO DE CUENTAS CARGADA EN MEMORIA (SOP-1120)    *
019100******************************************************************
019200 01  WSA-TABLA-CUENTAS.
019300     05  WSA-CUENTA OCCURS 500 TIMES.
019400         10  WSA-NUMERO-CUENTA    PIC X(09).
019500         10  WSA-SALDO-CUENTA     PIC S9(17)V99.
019600******************************************************************
019700* VARIABLES SUELTAS DE TRABAJO - NIVEL 77, SEGUN EL ESTANDAR DEL *
019800* DEPARTAMENTO PARA ESCALARES INDEPENDIENTES (SOP-3955)          *
019900******************************************************************
020000 77  WS-NUM-CUENTA-TRABAJO        PIC X(09).
020100 77  WS-MONTO-EDITADO             PIC $$$,$$$,$$$,$$9.99.
020200 77  WS-SALDO-EDITADO             PIC $$$,$$$,$$$,$$9.99.
020300 77  WS-MONTO-INICIO              PIC 9(02) COMP VALUE ZEROS.
020400 77  WS-SALDO-INICIO              PIC 9(02) COMP VALUE ZEROS.
020500******************************************************************
020600* FECHA Y HORA DEL SISTEMA (COPY COMUN DEL DEPARTAMENTO)        *
020700******************************************************************
020800     COPY COMWTIME.
020900******************************************************************
021000* LINEAS DEL REPORTE DE CONTROL (RUNRPT01) - 132 COLUMNAS       *
021100******************************************************************
021200 01  RUN-RPT-ENCABEZADO REDEFINES RUN-REPORT-LINE.
021300     05  FILLER                   PIC X(01) VALUE SPACES.
021400     05  RPT-ENC-TITULO1          PIC X(40) VALUE
021500         'BANCO PROVINCIAL - PROCESO RETB14Q'.
021600     05  FILLER                   PIC X(11) VALUE SPACES.
021700     05  RPT-ENC-TITULO2          PIC X(30) VALUE
021800         'REPORTE DE CONTROL DE RETIROS'.
021900     05  FILLER                   PIC X(10) VALUE SPACES.
022000     05  RPT-ENC-FECHA            PIC X(10) VALUE SPACES.
022100     05  FILLER                   PIC X(30) VALUE SPACES.
022200*
022300 01  RUN-RPT-DETALLE REDEFINES RUN-REPORT-LINE.
022400     05  FILLER                   PIC X(01) VALUE SPACES.
022500     05  RPT-DET-CUENTA           PIC X(09) VALUE SPACES.
022600     05  FILLER                   PIC X(03) VALUE SPACES.
022700     05  RPT-DET-MONTO            PIC Z,ZZZ,ZZZ,ZZ9.99.
022800     05  FILLER                   PIC X(03) VALUE SPACES.
022900     05  RPT-DET-ESTADO           PIC X(09) VALUE SPACES.
023000     05  FILLER                   PIC X(03) VALUE SPACES.
023100     05  RPT-DET-RAZON            PIC X(90) VALUE SPACES.
023200*
023300 01  RUN-RPT-TOTALES REDEFINES RUN-REPORT-LINE.
023400     05  FILLER                   PIC X(01) VALUE SPACES.
023500     05  RPT-TOT-ETIQUETA         PIC X(30) VALUE SPACES.
023600     05  RPT-TOT-VALOR            PIC ZZZ,ZZZ,ZZ9.
023700     05  FILLER                   PIC X(04) VALUE SPACES.
023800     05  RPT-TOT-MONTO            PIC $$$,$$$,$$$,$$9.99.
023900     05  FILLER                   PIC X(64) VALUE SPACES.
024000******************************************************************
024100 PROCEDURE DIVISION.
024200******************************************************************
024300     PERFORM 1000-INICIO-PROGRAMA
024400     PERFORM 2000-PROCESO-RETIROS
024500     PERFORM 3000-FIN-PROGRAMA.
024600*----------------------------------------------------------------*
024700*====================*
024800 1000-INICIO-PROGRAMA.
024900*====================*
025000     PERFORM 1001-OPEN-FILES
025100     PERFORM 1004-OBTENER-FECHA
025200     PERFORM 1100-LOAD-ACCOUNT-TABLE
025300     PERFORM 3210-ENCABEZADO
025400     PERFORM 1200-READ-SOLICITUD.
025500*----------------------------------------------------------------*
025600*===============*
025700 1001-OPEN-FILES.
025800*===============*
025900     OPEN INPUT  WITHDRAWAL-REQUESTS
026000     OPEN OUTPUT WITHDRAWAL-RESPONSES
026100                 WITHDRAWAL-EVENTS
026200                 RUN-REPORT
026300*
026400     IF FS-WITHDRAWAL-REQ NOT = '00'
026500        MOVE '1001-OPEN-FILES'  TO WSV-RUTINA
026600        MOVE 'OPEN WDRQSTIN'    TO WSV-ACCION
026700        MOVE FS-WITHDRAWAL-REQ  TO WSV-FSTATUS
026800        PERFORM 9000-ERROR-PGM
026900     END-IF
027000*
027100     OPEN INPUT ACCOUNT-MASTER
027200     IF FS-ACCOUNT-MASTER = WSC-35
027300        SET MAESTRO-AUSENTE TO TRUE
027400        DISPLAY 'ACCTMSTR NO EXISTE - SE SIEMBRA EL MAESTRO'
027500     ELSE
027600        IF FS-ACCOUNT-MASTER NOT = '00'
027700           MOVE '1001-OPEN-FILES'  TO WSV-RUTINA
027800           MOVE 'OPEN ACCTMSTR'    TO WSV-ACCION
027900           MOVE FS-ACCOUNT-MASTER  TO WSV-FSTATUS
028000           PERFORM 9000-ERROR-PGM
028100        END-IF
028200     END-IF.
028300*----------------------------------------------------------------*
028400*====================*
028500 1004-OBTENER-FECHA.
028600*====================*
028700     COPY COMLTIME.
028800     DISPLAY 'FECHA DE LA CORRIDA: ' WSD-FECHA-EDITADA.
028900*----------------------------------------------------------------*
029000*=======================*
029100 1100-LOAD-ACCOUNT-TABLE.
029200*=======================*
029300* 2005-04-11 LMV  EL MAESTRO PUEDE EXISTIR VACIO (0 REGS)         SOP-3710
029400*                 Y NO SOLO AUSENTE; SE HACE LA PRIMERA LECTURA
029500*                 AQUI MISMO PARA DETECTARLO Y SEMBRAR TAMBIEN
029600*                 EN ESE CASO - ANTES SOLO SE SEMBRABA CUANDO
029700*                 ACCTMSTR NO EXISTIA (FS = 35)
029800     IF MAESTRO-AUSENTE
029900        PERFORM 1150-SEMBRAR-MAESTRO
030000     ELSE
030100        PERFORM 1110-LEER-MAESTRO THRU 1110-LEER-MAESTRO-FIN
030200        IF FS-ACCOUNT-MASTER = WSC-10
030300           PERFORM 1150-SEMBRAR-MAESTRO
030400        ELSE
030500           PERFORM 1110-LEER-MAESTRO THRU 1110-LEER-MAESTRO-FIN
030600              UNTIL FS-ACCOUNT-MASTER = WSC-10
030700        END-IF
030800        CLOSE ACCOUNT-MASTER
030900     END-IF
031000     DISPLAY 'CUENTAS CARGADAS EN TABLA: ' WSV-CONT-CUENTAS.
031100*----------------------------------------------------------------*
031200*==================*
031300 1110-LEER-MAESTRO.
031400*==================*
031500     READ ACCOUNT-MASTER
031600        AT END
031700           MOVE WSC-10 TO FS-ACCOUNT-MASTER
031800        NOT AT END
031900           PERFORM 1120-AGREGAR-CUENTA
032000     END-READ.
032100 1110-LEER-MAESTRO-FIN.
032200     EXIT.
032300*----------------------------------------------------------------*
032400*====================*
032500 1120-AGREGAR-CUENTA.
032600*====================*
032700     ADD 1 TO WSV-CONT-CUENTAS
032800     MOVE RET-ACCT-NUMBER  TO WSA-NUMERO-CUENTA(WSV-CONT-CUENTAS)
032900     MOVE RET-ACCT-BALANCE TO WSA-SALDO-CUENTA(WSV-CONT-CUENTAS).
033000*----------------------------------------------------------------*
033100*======================*
033200 1150-SEMBRAR-MAESTRO.
033300*======================*
033400*    SIEMBRA INICIAL DEL MAESTRO - SOP-1803. SOLO SE USA CUANDO
033500*    ACCTMSTR AUN NO EXISTE (PRIMERA CORRIDA DEL AMBIENTE).
033600     MOVE '123456789' TO WSA-NUMERO-CUENTA(1)
033700     MOVE 7670.00     TO WSA-SALDO-CUENTA(1)
033800     MOVE '987654321' TO WSA-NUMERO-CUENTA(2)
033900     MOVE 20000.00    TO WSA-SALDO-CUENTA(2)
034000     MOVE '012345678' TO WSA-NUMERO-CUENTA(3)
034100     MOVE 1.00        TO WSA-SALDO-CUENTA(3)
034200     MOVE '087654321' TO WSA-NUMERO-CUENTA(4)
034300     MOVE 9000000.00  TO WSA-SALDO-CUENTA(4)
034400     MOVE 4           TO WSV-CONT-CUENTAS.
034500*----------------------------------------------------------------*
034600*======================*
034700 1200-READ-SOLICITUD.
034800*======================*
034900     READ WITHDRAWAL-REQUESTS
035000        AT END
035100           SET FIN-SOLICITUDES-OK TO TRUE
035200        NOT AT END
035300           ADD 1 TO WSV-CONT-LEIDOS
035400     END-READ
035500*
035600     EVALUATE FS-WITHDRAWAL-REQ
035700        WHEN '00'
035800           CONTINUE
035900        WHEN '10'
036000           SET FIN-SOLICITUDES-OK TO TRUE
036100        WHEN OTHER
036200           MOVE '1200-READ-SOLICITUD' TO WSV-RUTINA
036300           MOVE 'READ WDRQSTIN'       TO WSV-ACCION
036400           MOVE FS-WITHDRAWAL-REQ     TO WSV-FSTATUS
036500           PERFORM 9000-ERROR-PGM
036600     END-EVALUATE.
036700*----------------------------------------------------------------*
036800*=====================*
036900 2000-PROCESO-RETIROS.
037000*=====================*
037100     PERFORM 2010-PROCESAR-UNA-SOLICITUD UNTIL FIN-SOLICITUDES-OK.
037200*----------------------------------------------------------------*
037300*=============================*
037400 2010-PROCESAR-UNA-SOLICITUD.
037500*=============================*
037600     MOVE 'S'     TO WS-SOLICITUD-VALIDA
037700     MOVE 'N'     TO WS-CUENTA-ENCONTRADA
037800     MOVE 'N'     TO WS-FONDOS-SUFICIENTES
037900     MOVE SPACES  TO WSV-MENSAJE-VALIDACION
038000     MOVE SPACES  TO RET-RSP-RECORD
038100*
038200     PERFORM 2050-VALIDAR-SOLICITUD
038300     IF NOT SOLICITUD-OK
038400        PERFORM 2060-RECHAZAR-SOLICITUD
038500     ELSE
038600        PERFORM 2100-FIND-ACCOUNT
038700        IF NOT CUENTA-OK
038800           PERFORM 2110-CUENTA-NO-ENCONTRADA
038900        ELSE
039000           PERFORM 2200-VERIFICAR-FONDOS
039100           IF FONDOS-OK
039200              PERFORM 2300-APLICAR-RETIRO
039300           ELSE
039400              PERFORM 2250-FONDOS-INSUFICIENTES
039500           END-IF
039600        END-IF
039700     END-IF
039800*
039900     PERFORM 2400-ARMAR-EVENTO
040000     PERFORM 2500-GRABAR-EVENTO
040100     PERFORM 3220-DETALLE
040200     PERFORM 1200-READ-SOLICITUD.
040300*----------------------------------------------------------------*
040400*=======================*
040500 2050-VALIDAR-SOLICITUD.
040600*=======================*
040700*    LA CUENTA ES UN CAMPO FIJO DE 9, SOLO DEBE VALIDARSE QUE
040800*    SEAN 9 DIGITOS (NO ESPACIOS NI LETRAS) - SOP-0410.
040900     IF REQ-ACCOUNT-NUMBER = SPACES
041000     OR REQ-ACCOUNT-NUMBER IS NOT NUMERIC
041100        MOVE 'N' TO WS-SOLICITUD-VALIDA
041200        MOVE 'Account number must be 9 digits'
041300             TO WSV-MENSAJE-VALIDACION
041400     END-IF
041500*
041600     IF REQ-AMOUNT IS NOT NUMERIC
041700        MOVE 'N' TO WS-SOLICITUD-VALIDA
041800        MOVE 'Amount must be a valid non-negative number'
041900             TO WSV-MENSAJE-VALIDACION
042000     END-IF.
042100*----------------------------------------------------------------*
042200*=======================*
042300 2060-RECHAZAR-SOLICITUD.
042400*=======================*
042500     ADD 1 TO WSV-CONT-RECHAZADOS
042600     SET WSV-RES-RECHAZADO TO TRUE
042700     MOVE REQ-ACCOUNT-NUMBER      TO RSP-ACCOUNT-NUMBER
042800     MOVE REQ-AMOUNT              TO RSP-AMOUNT-WITHDRAWN
042900     MOVE ZEROS                   TO RSP-CURRENT-BALANCE
043000     MOVE WSV-MENSAJE-VALIDACION  TO RSP-MESSAGE
043100     WRITE RET-RSP-RECORD.
043200*----------------------------------------------------------------*
043300*==================*
043400 2100-FIND-ACCOUNT.
043500*==================*
043600*    BUSQUEDA EN TABLA POR RECORRIDO SIMPLE - SOP-1120. EL
043700*    MAESTRO DEJO DE VENIR ORDENADO POR CUENTA EN ESTA EPOCA.
043800     MOVE 'N' TO WS-CUENTA-ENCONTRADA
043900     MOVE 1   TO WSV-SUBCTA
044000     PERFORM 2105-BUSCAR-UNA-CUENTA THRU 2105-BUSCAR-UNA-CUENTA-FIN
044100        UNTIL WSV-SUBCTA > WSV-CONT-CUENTAS.
044200*----------------------------------------------------------------*
044300*=========================*
044400 2105-BUSCAR-UNA-CUENTA.
044500*=========================*
044600     IF WSA-NUMERO-CUENTA(WSV-SUBCTA) = REQ-ACCOUNT-NUMBER
044700        MOVE 'S' TO WS-CUENTA-ENCONTRADA
044800        MOVE WSV-SUBCTA TO WSV-IDX-ENCONTRADO
044900        MOVE WSC-MAX-CUENTAS TO WSV-SUBCTA
045000     END-IF
045100     ADD 1 TO WSV-SUBCTA.
045200 2105-BUSCAR-UNA-CUENTA-FIN.
045300     EXIT.
045400*----------------------------------------------------------------*
045500*==========================*
045600 2110-CUENTA-NO-ENCONTRADA.
045700*==========================*
045800     ADD 1 TO WSV-CONT-RECHAZADOS
045900     SET WSV-RES-RECHAZADO TO TRUE
046000     MOVE REQ-ACCOUNT-NUMBER TO RSP-ACCOUNT-NUMBER
046100     MOVE REQ-AMOUNT         TO RSP-AMOUNT-WITHDRAWN
046200     MOVE ZEROS              TO RSP-CURRENT-BALANCE
046300     STRING 'Account not found: ' DELIMITED BY SIZE
046400            REQ-ACCOUNT-NUMBER    DELIMITED BY SIZE
046500            INTO RSP-MESSAGE
046600     WRITE RET-RSP-RECORD.
046700*----------------------------------------------------------------*
046800*=======================*
046900 2200-VERIFICAR-FONDOS.
047000*=======================*
047100     IF WSA-SALDO-CUENTA(WSV-IDX-ENCONTRADO) >= REQ-AMOUNT
047200        MOVE 'S' TO WS-FONDOS-SUFICIENTES
047300     ELSE
047400        MOVE 'N' TO WS-FONDOS-SUFICIENTES
047500     END-IF.
047600*----------------------------------------------------------------*
047700*========================*
047800 2250-FONDOS-INSUFICIENTES.
047900*========================*
048000     ADD 1 TO WSV-CONT-DECLINADOS
048100     SET WSV-RES-DECLINADO TO TRUE
048200     MOVE REQ-ACCOUNT-NUMBER TO RSP-ACCOUNT-NUMBER
048300     MOVE REQ-AMOUNT         TO RSP-AMOUNT-WITHDRAWN
048400     MOVE WSA-SALDO-CUENTA(WSV-IDX-ENCONTRADO)
048500                             TO RSP-CURRENT-BALANCE
048600*
048700     MOVE WSA-SALDO-CUENTA(WSV-IDX-ENCONTRADO) TO WS-SALDO-EDITADO
048800     PERFORM 2260-PREPARAR-MONTOS
048900*
049000     STRING 'Insufficient funds - balance '
049100                                DELIMITED BY SIZE
049200            WS-SALDO-EDITADO(WS-SALDO-INICIO:)
049300                                DELIMITED BY SIZE
049400            ' requested '       DELIMITED BY SIZE
049500            WS-MONTO-EDITADO(WS-MONTO-INICIO:)
049600                                DELIMITED BY SIZE
049700            INTO RSP-MESSAGE
049800     WRITE RET-RSP-RECORD.
049900*----------------------------------------------------------------*
050000*========================*
050100 2260-PREPARAR-MONTOS.
050200*========================*
050300*    QUITA LOS BLANCOS A LA IZQUIERDA DE LOS MONTOS EDITADOS
050400*    PARA ARMAR LOS MENSAJES CON STRING (NO HAY FUNCTION TRIM
050500*    EN ESTE COMPILADOR).
050600     MOVE REQ-AMOUNT TO WS-MONTO-EDITADO
050700     MOVE ZEROS      TO WS-MONTO-INICIO
050800     MOVE ZEROS      TO WS-SALDO-INICIO
050900     INSPECT WS-MONTO-EDITADO TALLYING WS-MONTO-INICIO
051000             FOR LEADING SPACES
051100     INSPECT WS-SALDO-EDITADO TALLYING WS-SALDO-INICIO
051200             FOR LEADING SPACES
051300     ADD 1 TO WS-MONTO-INICIO
051400     ADD 1 TO WS-SALDO-INICIO.
051500*----------------------------------------------------------------*
051600*===================*
051700 2300-APLICAR-RETIRO.
051800*===================*
051900     SUBTRACT REQ-AMOUNT FROM WSA-SALDO-CUENTA(WSV-IDX-ENCONTRADO)
052000     ADD REQ-AMOUNT TO WSV-TOTAL-RETIRADO
052100     ADD 1          TO WSV-CONT-EXITOSOS
052200     SET WSV-RES-EXITOSO TO TRUE
052300*
052400     MOVE REQ-ACCOUNT-NUMBER TO RSP-ACCOUNT-NUMBER
052500     MOVE REQ-AMOUNT         TO RSP-AMOUNT-WITHDRAWN
052600     MOVE WSA-SALDO-CUENTA(WSV-IDX-ENCONTRADO)
052700                             TO RSP-CURRENT-BALANCE
052800     MOVE 'SUCCESS'          TO RSP-MESSAGE
052900     WRITE RET-RSP-RECORD.
053000*----------------------------------------------------------------*
053100*==================*
053200 2400-ARMAR-EVENTO.
053300*==================*
053400     MOVE REQ-AMOUNT         TO EVT-AMOUNT
053500     MOVE REQ-ACCOUNT-NUMBER TO EVT-ACCOUNT-NUMBER
053600     IF WSV-RES-EXITOSO
053700        MOVE 'SUCCESS'  TO EVT-STATUS
053800     ELSE
053900        MOVE 'DECLINED' TO EVT-STATUS
054000     END-IF
054100*
054200     PERFORM 2410-ENMASCARAR-CUENTA
054300     PERFORM 2420-ARMAR-MENSAJE.
054400*----------------------------------------------------------------*
054500*========================*
054600 2410-ENMASCARAR-CUENTA.
054700*========================*
054800     MOVE REQ-ACCOUNT-NUMBER TO WS-NUM-CUENTA-TRABAJO
054900     MOVE '****'              TO EVT-MASKED-ACCOUNT(1:4)
055000     MOVE WS-NUM-CUENTA-TRABAJO(6:4)
055100                              TO EVT-MASKED-ACCOUNT(5:4).
055200*----------------------------------------------------------------*
055300*====================*
055400 2420-ARMAR-MENSAJE.
055500*====================*
055600     MOVE REQ-AMOUNT TO WS-MONTO-EDITADO
055700     PERFORM 2260-PREPARAR-MONTOS
055800     MOVE SPACES TO EVT-ALERT-MESSAGE
055900*
056000     EVALUATE EVT-STATUS
056100        WHEN 'SUCCESS'
056200           STRING 'BANK ALERT: Withdrawal of $'
056300                                  DELIMITED BY SIZE
056400                  WS-MONTO-EDITADO(WS-MONTO-INICIO:)
056500                                  DELIMITED BY SIZE
056600                  ' from account ' DELIMITED BY SIZE
056700                  EVT-MASKED-ACCOUNT DELIMITED BY SIZE
056800                  ' was SUCCESSFUL. Available balance updated.'
056900                                  DELIMITED BY SIZE
057000                  INTO EVT-ALERT-MESSAGE
057100        WHEN 'DECLINED'
057200           STRING 'BANK ALERT: Withdrawal of $'
057300                                  DELIMITED BY SIZE
057400                  WS-MONTO-EDITADO(WS-MONTO-INICIO:)
057500                                  DELIMITED BY SIZE
057600                  ' from account ' DELIMITED BY SIZE
057700                  EVT-MASKED-ACCOUNT DELIMITED BY SIZE
057800                  ' was DECLINED due to insufficient funds.'
057900                                  DELIMITED BY SIZE
058000                  INTO EVT-ALERT-MESSAGE
058100        WHEN OTHER
058200           STRING 'BANK ALERT: Withdrawal transaction of $'
058300                                  DELIMITED BY SIZE
058400                  WS-MONTO-EDITADO(WS-MONTO-INICIO:)
058500                                  DELIMITED BY SIZE
058600                  ' attempted on account ' DELIMITED BY SIZE
058700                  EVT-MASKED-ACCOUNT DELIMITED BY SIZE
058800                  '.'             DELIMITED BY SIZE
058900                  INTO EVT-ALERT-MESSAGE
059000     END-EVALUATE.
059100*----------------------------------------------------------------*
059200*===================*
059300 2500-GRABAR-EVENTO.
059400*===================*
059500*    UN ERROR AL GRABAR EL EVENTO NUNCA DETIENE EL RETIRO NI
059600*    AFECTA LOS ACUMULADORES DE LA SOLICITUD - SOP-3398.
059700     WRITE RET-EVT-RECORD
059800     IF FS-WITHDRAWAL-EVT NOT = '00'
059900        ADD 1 TO WSV-CONT-EVT-ERROR
060000        DISPLAY 'AVISO: NO SE PUDO GRABAR EL EVENTO PARA '
060100                REQ-ACCOUNT-NUMBER ' - STATUS '
060200                FS-WITHDRAWAL-EVT
060300     END-IF.
060400*----------------------------------------------------------------*
060500*=================*
060600 3000-FIN-PROGRAMA.
060700*=================*
060800     PERFORM 3100-GRABAR-MAESTRO
060900     PERFORM 3230-TOTALES
061000     PERFORM 3900-CLOSE-FILES
061100     STOP RUN.
061200*----------------------------------------------------------------*
061300*===================*
061400 3100-GRABAR-MAESTRO.
061500*===================*
061600     OPEN OUTPUT ACCOUNT-MASTER
061700     IF FS-ACCOUNT-MASTER NOT = '00'
061800        MOVE '3100-GRABAR-MAESTRO' TO WSV-RUTINA
061900        MOVE 'OPEN OUTPUT ACCTMSTR' TO WSV-ACCION
062000        MOVE FS-ACCOUNT-MASTER      TO WSV-FSTATUS
062100        PERFORM 9000-ERROR-PGM
062200     END-IF
062300*
062400     PERFORM 3110-GRABAR-UNA-CUENTA
062500        VARYING WSV-SUBCTA FROM 1 BY 1
062600        UNTIL WSV-SUBCTA > WSV-CONT-CUENTAS
062700*
062800     CLOSE ACCOUNT-MASTER.
062900*----------------------------------------------------------------*
063000*=======================*
063100 3110-GRABAR-UNA-CUENTA.
063200*=======================*
063300     MOVE WSA-NUMERO-CUENTA(WSV-SUBCTA)  TO RET-ACCT-NUMBER
063400     MOVE WSA-SALDO-CUENTA(WSV-SUBCTA)   TO RET-ACCT-BALANCE
063500     WRITE RET-ACCT-RECORD.
063600*----------------------------------------------------------------*
063700*================*
063800 3210-ENCABEZADO.
063900*================*
064000     MOVE SPACES TO RUN-REPORT-LINE
064100     MOVE 'BANCO PROVINCIAL - PROCESO RETB14Q'
064200                                  TO RPT-ENC-TITULO1
064300     MOVE 'REPORTE DE CONTROL DE RETIROS'
064400                                  TO RPT-ENC-TITULO2
064500     MOVE WSD-FECHA-EDITADA       TO RPT-ENC-FECHA
064600     WRITE RUN-REPORT-LINE
064700        FROM RUN-RPT-ENCABEZADO
064800        AFTER ADVANCING TOP-OF-FORM
064900     MOVE SPACES TO RUN-REPORT-LINE
065000     WRITE RUN-REPORT-LINE AFTER ADVANCING 1 LINE.
065100*----------------------------------------------------------------*
065200*=============*
065300 3220-DETALLE.
065400*=============*
065500     MOVE SPACES          TO RUN-REPORT-LINE
065600     MOVE REQ-ACCOUNT-NUMBER TO RPT-DET-CUENTA
065700     MOVE REQ-AMOUNT         TO RPT-DET-MONTO
065800*
065900     EVALUATE TRUE
066000        WHEN WSV-RES-EXITOSO
066100           MOVE 'SUCCESS'   TO RPT-DET-ESTADO
066200           MOVE RSP-CURRENT-BALANCE TO WS-SALDO-EDITADO
066300           PERFORM 2260-PREPARAR-MONTOS
066400           MOVE SPACES TO RPT-DET-RAZON
066500           STRING 'New balance $' DELIMITED BY SIZE
066600                  WS-SALDO-EDITADO(WS-SALDO-INICIO:)
066700                                   DELIMITED BY SIZE
066800                  INTO RPT-DET-RAZON
066900        WHEN WSV-RES-DECLINADO
067000           MOVE 'DECLINED'  TO RPT-DET-ESTADO
067100           MOVE RSP-MESSAGE TO RPT-DET-RAZON(1:80)
067200        WHEN OTHER
067300           MOVE 'REJECTED'  TO RPT-DET-ESTADO
067400           MOVE RSP-MESSAGE TO RPT-DET-RAZON(1:80)
067500     END-EVALUATE
067600*
067700     WRITE RUN-REPORT-LINE
067800        FROM RUN-RPT-DETALLE
067900        AFTER ADVANCING 1 LINE.
068000*----------------------------------------------------------------*
068100*=============*
068200 3230-TOTALES.
068300*=============*
068400     MOVE SPACES TO RUN-REPORT-LINE
068500     WRITE RUN-REPORT-LINE AFTER ADVANCING 1 LINE
068600*
068700     MOVE SPACES TO RUN-REPORT-LINE
068800     MOVE 'REQUESTS READ' TO RPT-TOT-ETIQUETA
068900     MOVE WSV-CONT-LEIDOS TO RPT-TOT-VALOR
069000     WRITE RUN-REPORT-LINE
069100        FROM RUN-RPT-TOTALES AFTER ADVANCING 1 LINE
069200*
069300     MOVE SPACES TO RUN-REPORT-LINE
069400     MOVE 'SUCCESSFUL WITHDRAWALS' TO RPT-TOT-ETIQUETA
069500     MOVE WSV-CONT-EXITOSOS TO RPT-TOT-VALOR
069600     WRITE RUN-REPORT-LINE
069700        FROM RUN-RPT-TOTALES AFTER ADVANCING 1 LINE
069800*
069900     MOVE SPACES TO RUN-REPORT-LINE
070000     MOVE 'DECLINED (INSUFFICIENT FUNDS)' TO RPT-TOT-ETIQUETA
070100     MOVE WSV-CONT-DECLINADOS TO RPT-TOT-VALOR
070200     WRITE RUN-REPORT-LINE
070300        FROM RUN-RPT-TOTALES AFTER ADVANCING 1 LINE
070400*
070500     MOVE SPACES TO RUN-REPORT-LINE
070600     MOVE 'REJECTED (VALIDATION / NOT FOUND)' TO RPT-TOT-ETIQUETA
070700     MOVE WSV-CONT-RECHAZADOS TO RPT-TOT-VALOR
070800     WRITE RUN-REPORT-LINE
070900        FROM RUN-RPT-TOTALES AFTER ADVANCING 1 LINE
071000*
071100     MOVE SPACES TO RUN-REPORT-LINE
071200     MOVE 'TOTAL AMOUNT WITHDRAWN' TO RPT-TOT-ETIQUETA
071300     MOVE WSV-TOTAL-RETIRADO TO RPT-TOT-MONTO
071400     WRITE RUN-REPORT-LINE
071500        FROM RUN-RPT-TOTALES AFTER ADVANCING 1 LINE
071600*
071700     IF WSV-CONT-EVT-ERROR > 0
071800        MOVE SPACES TO RUN-REPORT-LINE
071900        MOVE 'EVENTS NOT RECORDED (SEE CONSOLE)'
072000                                TO RPT-TOT-ETIQUETA
072100        MOVE WSV-CONT-EVT-ERROR TO RPT-TOT-VALOR
072200        WRITE RUN-REPORT-LINE
072300           FROM RUN-RPT-TOTALES AFTER ADVANCING 1 LINE
072400     END-IF.
072500*----------------------------------------------------------------*
072600*==================*
072700 3900-CLOSE-FILES.
072800*==================*
072900     CLOSE WITHDRAWAL-REQUESTS
073000           WITHDRAWAL-RESPONSES
073100           WITHDRAWAL-EVENTS
073200           RUN-REPORT.
073300*----------------------------------------------------------------*
073400*==============*
073500 9000-ERROR-PGM.
073600*==============*
073700     DISPLAY '================================'
073800     DISPLAY '------ DETALLES DE ERROR -------'
073900     DISPLAY '------      RETB14Q       -------'
074000     DISPLAY '================================'
074100     DISPLAY ' RUTINA          : ' WSV-RUTINA
074200     DISPLAY ' ACCION DE ERROR : ' WSV-ACCION
074300     DISPLAY ' CODIGO DE ERROR : ' WSV-FSTATUS
074400     DISPLAY '================================'
074500     MOVE WSC-35 TO RETURN-CODE
074600     STOP RUN.
074700*----------------------------------------------------------------*
