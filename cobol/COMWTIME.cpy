000100******************************************************************
000200* COMWTIME                                                      *
000300* COPY GENERAL DEL DEPARTAMENTO DE SISTEMAS - AREAS DE TRABAJO  *
000400* PARA FECHA Y HORA DEL SISTEMA. SE USA JUNTO CON COMLTIME.     *
000500* COPY COMUN A VARIOS PROGRAMAS DEL AREA BATCH.                *
000600*------------------------------------------------------------- *
000700* HISTORIA DE CAMBIOS                                          *
000800*   1986-09-01  JRV  COPY ORIGINAL                              *
000900*   1998-12-04  LMV  REVISION Y2K - WSD-ANO SE AMPLIA A 4       *
001000*                    POSICIONES EN TODOS LOS PROGRAMAS QUE      *
001100*                    INCLUYEN ESTE COPY - SOLICITUD SOP-2201    *
001200******************************************************************
001300 01  WSD-FECHA-SISTEMA                PIC 9(06).
001400 01  WSD-FECHA-PARTES REDEFINES WSD-FECHA-SISTEMA.
001500     05  WSD-ANO-CORTO                PIC 9(02).
001600     05  WSD-MES                      PIC 9(02).
001700     05  WSD-DIA                      PIC 9(02).
001800 01  WSD-HORA-SISTEMA                 PIC 9(08).
001900 01  WSD-HORA-PARTES REDEFINES WSD-HORA-SISTEMA.
002000     05  WSD-HH                       PIC 9(02).
002100     05  WSD-MI                       PIC 9(02).
002200     05  WSD-SS                       PIC 9(02).
002300     05  WSD-CC                       PIC 9(02).
002400 01  WSD-FECHA-EDITADA.
002500     05  WSD-ED-DIA                   PIC 9(02).
002600     05  FILLER                       PIC X(01) VALUE '/'.
002700     05  WSD-ED-MES                   PIC 9(02).
002800     05  FILLER                       PIC X(01) VALUE '/'.
002900     05  WSD-ED-ANO                   PIC 9(04) VALUE 1900.
