000100******************************************************************
000200* COMLTIME                                                      *
000300* COPY GENERAL DE LOGICA - OBTIENE FECHA Y HORA DEL SISTEMA Y   *
000400* LAS DEJA EDITADAS EN WSD-FECHA-EDITADA (VER COMWTIME).        *
000500* SE INSERTA CON COPY DENTRO DE UN PARRAFO, NO ES UN PARRAFO    *
000600* POR SI SOLO - ASI LO USABAN LOS PROGRAMAS DE FECHA DEL AREA.  *
000700*------------------------------------------------------------- *
000800* HISTORIA DE CAMBIOS                                          *
000900*   1986-09-01  JRV  COPY ORIGINAL (ACCEPT FROM DATE SOLAMENTE) *
001000*   1998-12-04  LMV  REVISION Y2K - SE AGREGA LA VENTANA DE      *
001100*                    SIGLO PARA WSD-ED-ANO - SOLICITUD SOP-2201 *
001200******************************************************************
001300     ACCEPT WSD-FECHA-SISTEMA FROM DATE.
001400     ACCEPT WSD-HORA-SISTEMA FROM TIME.
001500     MOVE WSD-DIA TO WSD-ED-DIA
001600     MOVE WSD-MES TO WSD-ED-MES
001700     IF WSD-ANO-CORTO < 50
001800        COMPUTE WSD-ED-ANO = 2000 + WSD-ANO-CORTO
001900     ELSE
002000        COMPUTE WSD-ED-ANO = 1900 + WSD-ANO-CORTO
002100     END-IF.
