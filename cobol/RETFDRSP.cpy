000100******************************************************************
000200* RETFDRSP                                                      *
000300* LAYOUT DE LA RESPUESTA DE RETIRO - ARCHIVO WDRSPOUT.          *
000400* REGISTRO FIJO DE 132 POSICIONES (09+17+19+80+07 DE RELLENO).  *
000500* LO USA UNICAMENTE RETB14Q.                                    *
000600*------------------------------------------------------------- *
000700* HISTORIA DE CAMBIOS                                          *
000800*   1988-03-14  LMV  COPY ORIGINAL                              *
000900*   1994-02-09  LMV  SE AMPLIA RSP-MESSAGE DE X(40) A X(80)     *
001000*                    PARA ALCANZAR EL TEXTO DE SALDO            *
001100*                    INSUFICIENTE - SOLICITUD SOP-1447          *
001200******************************************************************
001300 01  RET-RSP-RECORD.
001400     05  RSP-ACCOUNT-NUMBER           PIC X(09).
001500     05  RSP-AMOUNT-WITHDRAWN         PIC 9(15)V99.
001600     05  RSP-CURRENT-BALANCE          PIC S9(17)V99.
001700     05  RSP-MESSAGE                  PIC X(80).
001800     05  FILLER                       PIC X(07).
