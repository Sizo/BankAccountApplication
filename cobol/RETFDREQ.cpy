000100******************************************************************
000200* RETFDREQ                                                      *
000300* LAYOUT DE LA SOLICITUD DE RETIRO - ARCHIVO WDRQSTIN.          *
000400* REGISTRO FIJO DE 26 POSICIONES (09 + 17). SIN LLAVE, SE LEE   *
000500* EN EL ORDEN QUE LLEGA. LO USA UNICAMENTE RETB14Q.             *
000600*------------------------------------------------------------- *
000700* HISTORIA DE CAMBIOS                                          *
000800*   1988-03-14  LMV  COPY ORIGINAL                              *
000900******************************************************************
001000 01  RET-REQ-RECORD.
001100     05  REQ-ACCOUNT-NUMBER           PIC X(09).
001200     05  REQ-AMOUNT                   PIC 9(15)V99.
