000100******************************************************************
000200* RETFDEVT                                                      *
000300* LAYOUT DEL EVENTO DE NOTIFICACION AL CLIENTE - WDEVTOUT.      *
000400* REGISTRO FIJO DE 176 POSICIONES (17+09+10+08+132). ALIMENTA   *
000500* EL PROCESO DE MENSAJERIA QUE AVISA AL CLIENTE. LO ESCRIBE     *
000600* RETB14Q POR CADA SOLICITUD PROCESADA, EXITOSA O NO.           *
000700*------------------------------------------------------------- *
000800* HISTORIA DE CAMBIOS                                          *
000900*   1988-03-14  LMV  COPY ORIGINAL (SOLO EVT-AMOUNT/ACCOUNT/    *
001000*                    STATUS)                                   *
001100*   1991-07-22  LMV  SE AGREGAN EVT-MASKED-ACCOUNT Y            *
001200*                    EVT-ALERT-MESSAGE PARA EL AVISO AL CLIENTE *
001300*                    SOLICITUD SOP-0892                        *
001400******************************************************************
001500 01  RET-EVT-RECORD.
001600     05  EVT-AMOUNT                   PIC 9(15)V99.
001700     05  EVT-ACCOUNT-NUMBER           PIC X(09).
001800     05  EVT-STATUS                   PIC X(10).
001900     05  EVT-MASKED-ACCOUNT           PIC X(08).
002000     05  EVT-ALERT-MESSAGE            PIC X(132).
