000100******************************************************************
000200* RETFDACC                                                      *
000300* LAYOUT DEL MAESTRO DE CUENTAS - ARCHIVO ACCTMSTR.             *
000400* REGISTRO FIJO DE 28 POSICIONES (09 + 19), ORDENADO POR NUMERO *
000500* DE CUENTA. LO USA UNICAMENTE RETB14Q.                         *
000600*------------------------------------------------------------- *
000700* HISTORIA DE CAMBIOS                                          *
000800*   1988-03-14  LMV  COPY ORIGINAL                              *
000900*   1998-11-02  LMV  REVISION DE FORMATO PARA AMPLIAR SALDO A   *
001000*                    S9(17)V99 (ERA S9(09)V99) - VER RETB14Q    *
001100******************************************************************
001200 01  RET-ACCT-RECORD.
001300     05  RET-ACCT-NUMBER             PIC X(09).
001400     05  RET-ACCT-BALANCE            PIC S9(17)V99.
